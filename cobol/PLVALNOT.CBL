000100******************************************************************
000200*    PLVALNOT.CBL
000300*    Procedure library - Input Validator module.  Edits the six
000400*    notice fields for presence and reasonableness before the
000500*    Interest Calculator is allowed to touch them.  COPY'd into
000600*    the PROCEDURE DIVISION of LNNOTC01 ahead of PLINTCLC.CBL.
000700*-----------------------------------------------------------------
000800*    04/03/17  RT   ORIGINAL - RECAST OF CTLMNT01'S FIELD-EDIT
000900*                   LOOP FOR BATCH USE (NO RE-PROMPT, FIRST
001000*                   BLOCKING ERROR WINS).  TICKET LN-0118.
001100*    04/05/17  RT   SEPARATED WARNINGS FROM BLOCKING ERRORS PER
001200*                   LOAN OPS WALKTHROUGH.  TICKET LN-0119.
001300*    05/02/17  RT   ADDED THE WEEKEND WARNING ON BOTH NOTICE
001400*                   PERIOD DATES.  TICKET LN-0128.
001500*    06/14/17  RT   RATE AND NOTICE-AMOUNT EDITS NOW BLOCK ON
001600*                   ZERO, NOT JUST ON NEGATIVE - THOSE FIELDS
001700*                   COME IN UNSIGNED OFF THE NOTICE RECORD SO
001800*                   ZERO WAS SLIPPING THROUGH AS CLEAN.  SAME
001900*                   TREATMENT THE PRINCIPAL EDIT ALREADY GOT.
002000*                   TICKET LN-0131.
002100******************************************************************
002200
002300*-----------------------------------------------------------------
002400* USAGE:
002500*  WS-NOTICE-WORK must hold the notice fields to be edited.
002600*  PERFORM LN-VALIDATE-NOTICE.
002700* RETURNS:
002800*  WS-RECORD-IS-CLEAN / WS-RECORD-HAS-ERROR.
002900*  WS-FIRST-ERROR-MESSAGE holds the first blocking error found;
003000*  WS-WARNING-COUNT holds the number of non-blocking warnings
003100*  found (a clean record may still carry warnings).
003200*-----------------------------------------------------------------
003300 LN-VALIDATE-NOTICE.
003400     MOVE "N" TO WS-BLOCKING-ERROR-FLAG.
003500     MOVE SPACES TO WS-FIRST-ERROR-MESSAGE.
003600     MOVE ZERO TO WS-WARNING-COUNT.
003700
003800     PERFORM LN-EDIT-PRINCIPAL.
003900     PERFORM LN-EDIT-RATE.
004000     PERFORM LN-EDIT-DATES.
004100     PERFORM LN-EDIT-NOTICE-AMOUNT.
004200
004300*-----------------------------------------------------------------
004400* One common place to record the first blocking error - every
004500* edit paragraph MOVEs its own text into WS-PENDING-ERROR-TEXT
004600* then PERFORMs this; later errors on an already-dirty record
004700* still set the flag but do not overwrite the first message.
004800*-----------------------------------------------------------------
004900 LN-RECORD-BLOCKING-ERROR.
005000     IF WS-RECORD-IS-CLEAN
005100         MOVE "Y" TO WS-BLOCKING-ERROR-FLAG
005200         MOVE WS-PENDING-ERROR-TEXT TO WS-FIRST-ERROR-MESSAGE.
005300
005400*-----------------------------------------------------------------
005500* Principal: blocking when missing/zero, <= 0, or over the
005600* $100,000,000,000 ceiling; warning when under $1,000 or over
005700* $1,000,000,000.
005800*-----------------------------------------------------------------
005900 LN-EDIT-PRINCIPAL.
006000     IF WK-PRINCIPAL-AMOUNT NOT > ZERO
006100         MOVE "PRINCIPAL AMOUNT IS MISSING OR NOT POSITIVE"
006200             TO WS-PENDING-ERROR-TEXT
006300         PERFORM LN-RECORD-BLOCKING-ERROR
006400     ELSE
006500     IF WK-PRINCIPAL-AMOUNT > WS-MAX-PRINCIPAL-LIMIT
006600         MOVE "PRINCIPAL AMOUNT EXCEEDS $100,000,000,000.00"
006700             TO WS-PENDING-ERROR-TEXT
006800         PERFORM LN-RECORD-BLOCKING-ERROR
006900     ELSE
007000     IF WK-PRINCIPAL-AMOUNT < WS-MIN-PRINCIPAL-WARNING
007100         ADD 1 TO WS-WARNING-COUNT
007200     ELSE
007300     IF WK-PRINCIPAL-AMOUNT > WS-MAX-PRINCIPAL-WARNING
007400         ADD 1 TO WS-WARNING-COUNT.
007500
007600*-----------------------------------------------------------------
007700* Rate: blocking when missing/zero or over 100% (the field comes
007800* in unsigned off the notice record, so a negative rate can never
007900* actually reach here - zero is this field's only "missing");
008000* warning under 1 basis point or over 25%.
008100*-----------------------------------------------------------------
008200 LN-EDIT-RATE.
008300     IF WK-INTEREST-RATE NOT > ZERO
008400         MOVE "INTEREST RATE IS MISSING OR NOT POSITIVE"
008500             TO WS-PENDING-ERROR-TEXT
008600         PERFORM LN-RECORD-BLOCKING-ERROR
008700     ELSE
008800     IF WK-INTEREST-RATE > WS-MAX-RATE-LIMIT
008900         MOVE "INTEREST RATE EXCEEDS 100 PERCENT"
009000             TO WS-PENDING-ERROR-TEXT
009100         PERFORM LN-RECORD-BLOCKING-ERROR
009200     ELSE
009300     IF WK-INTEREST-RATE < WS-MIN-RATE-WARNING
009400         ADD 1 TO WS-WARNING-COUNT
009500     ELSE
009600     IF WK-INTEREST-RATE > WS-MAX-RATE-WARNING
009700         ADD 1 TO WS-WARNING-COUNT.
009800
009900*-----------------------------------------------------------------
010000* Dates: each date must itself be a valid calendar date inside
010100* the [current year - 50, current year + 10] window; then start
010200* must be strictly before end, and the period no more than 3650
010300* days; a date falling on a Saturday or Sunday is a warning only,
010400* extended to cover both dates per TICKET LN-0128.
010500*-----------------------------------------------------------------
010600 LN-EDIT-DATES.
010700     MOVE WK-START-DATE TO WS-DATE-CCYYMMDD.
010800     MOVE "N" TO WS-ZERO-DATE-OK.
010900     PERFORM LN-CHECK-DATE.
011000     IF WS-DATE-IS-INVALID
011100         MOVE "START DATE IS MISSING OR NOT A VALID DATE"
011200             TO WS-PENDING-ERROR-TEXT
011300         PERFORM LN-RECORD-BLOCKING-ERROR
011400     ELSE
011500         PERFORM LN-CHECK-START-DATE-WINDOW
011600         PERFORM LN-CHECK-START-DATE-WEEKEND.
011700
011800     MOVE WK-END-DATE TO WS-DATE-CCYYMMDD.
011900     PERFORM LN-CHECK-DATE.
012000     IF WS-DATE-IS-INVALID
012100         MOVE "END DATE IS MISSING OR NOT A VALID DATE"
012200             TO WS-PENDING-ERROR-TEXT
012300         PERFORM LN-RECORD-BLOCKING-ERROR
012400     ELSE
012500         PERFORM LN-CHECK-END-DATE-WINDOW
012600         PERFORM LN-CHECK-END-DATE-WEEKEND.
012700
012800     IF WK-START-DATE NOT < WK-END-DATE
012900         MOVE "START DATE IS NOT BEFORE THE END DATE"
013000             TO WS-PENDING-ERROR-TEXT
013100         PERFORM LN-RECORD-BLOCKING-ERROR
013200     ELSE
013300         PERFORM LN-CHECK-PERIOD-LENGTH.
013400
013500*-----------------------------------------------------------------
013600* WS-DATE-CCYYMMDD still holds the start date at the point
013700* LN-EDIT-DATES PERFORMs this - set just before LN-CHECK-DATE
013800* was called on it above.
013900*-----------------------------------------------------------------
014000 LN-CHECK-START-DATE-WINDOW.
014100     COMPUTE WS-DC-YEAR = (WS-DATE-CC * 100) + WS-DATE-YY.
014200     IF WS-DC-YEAR < WS-MIN-VALID-YEAR OR
014300        WS-DC-YEAR > WS-MAX-VALID-YEAR
014400         MOVE "START DATE YEAR IS OUTSIDE THE ALLOWED WINDOW"
014500             TO WS-PENDING-ERROR-TEXT
014600         PERFORM LN-RECORD-BLOCKING-ERROR.
014700
014800 LN-CHECK-START-DATE-WEEKEND.
014900     PERFORM LN-COMPUTE-WEEKDAY.
015000     IF WS-WEEKDAY-IS-WEEKEND
015100         ADD 1 TO WS-WARNING-COUNT.
015200
015300*-----------------------------------------------------------------
015400* WS-DATE-CCYYMMDD holds the end date at the point LN-EDIT-DATES
015500* PERFORMs this.
015600*-----------------------------------------------------------------
015700 LN-CHECK-END-DATE-WINDOW.
015800     COMPUTE WS-DC-YEAR = (WS-DATE-CC * 100) + WS-DATE-YY.
015900     IF WS-DC-YEAR < WS-MIN-VALID-YEAR OR
016000        WS-DC-YEAR > WS-MAX-VALID-YEAR
016100         MOVE "END DATE YEAR IS OUTSIDE THE ALLOWED WINDOW"
016200             TO WS-PENDING-ERROR-TEXT
016300         PERFORM LN-RECORD-BLOCKING-ERROR.
016400
016500 LN-CHECK-END-DATE-WEEKEND.
016600     PERFORM LN-COMPUTE-WEEKDAY.
016700     IF WS-WEEKDAY-IS-WEEKEND
016800         ADD 1 TO WS-WARNING-COUNT.
016900
017000 LN-CHECK-PERIOD-LENGTH.
017100     MOVE WK-START-DATE TO WS-DC-START-DATE.
017200     MOVE WK-END-DATE TO WS-DC-END-DATE.
017300     PERFORM LN-COMPUTE-DAY-COUNT.
017400     IF WS-DAY-COUNT-RESULT > WS-MAX-PERIOD-DAYS
017500         MOVE "INTEREST PERIOD EXCEEDS 3650 DAYS"
017600             TO WS-PENDING-ERROR-TEXT
017700         PERFORM LN-RECORD-BLOCKING-ERROR
017800     ELSE
017900     IF WS-DAY-COUNT-RESULT > WS-LONG-PERIOD-WARN-DAYS
018000         ADD 1 TO WS-WARNING-COUNT.
018100
018200*-----------------------------------------------------------------
018300* Notice amount: blocking when missing/zero or over the principal
018400* (ratio over 100%) - the field comes in unsigned off the notice
018500* record, so a negative amount can never actually reach here,
018600* zero is this field's only "missing"; warning under $1.00 or
018700* over 50% of principal.
018800*-----------------------------------------------------------------
018900 LN-EDIT-NOTICE-AMOUNT.
019000     IF WK-NOTICE-INT-AMOUNT NOT > ZERO
019100         MOVE "NOTICE INTEREST AMOUNT IS MISSING OR NOT POSITIVE"
019200             TO WS-PENDING-ERROR-TEXT
019300         PERFORM LN-RECORD-BLOCKING-ERROR
019400     ELSE
019500     IF WK-NOTICE-INT-AMOUNT > WK-PRINCIPAL-AMOUNT
019600         MOVE "NOTICE INTEREST AMOUNT EXCEEDS THE PRINCIPAL"
019700             TO WS-PENDING-ERROR-TEXT
019800         PERFORM LN-RECORD-BLOCKING-ERROR
019900     ELSE
020000     IF WK-NOTICE-INT-AMOUNT < WS-MIN-NOTICE-AMT-WARNING
020100         ADD 1 TO WS-WARNING-COUNT
020200     ELSE
020300         PERFORM LN-CHECK-NOTICE-PCT-OF-PRINCIPAL.
020400
020500 LN-CHECK-NOTICE-PCT-OF-PRINCIPAL.
020600     IF WK-PRINCIPAL-AMOUNT > ZERO
020700         COMPUTE WS-NOTICE-PCT-OF-PRINCIPAL ROUNDED =
020800             (WK-NOTICE-INT-AMOUNT / WK-PRINCIPAL-AMOUNT) * 100
020900         IF WS-NOTICE-PCT-OF-PRINCIPAL > WS-NOTICE-PCT-WARN-LIMIT
021000             ADD 1 TO WS-WARNING-COUNT.
