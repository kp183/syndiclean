000100******************************************************************
000200*    SLNOTICE.CBL
000300*    SELECT clause for the interest payment notice input file.
000400*    COPY'd into FILE-CONTROL by LNNOTC01.
000500*-----------------------------------------------------------------
000600*    03/30/17  RT   ORIGINAL.  TICKET LN-0118.
000700******************************************************************
000800
000900     SELECT NOTICE-FILE
001000         ASSIGN TO "NOTICE"
001100         ORGANIZATION IS LINE SEQUENTIAL.
