000100******************************************************************
000200*    WSNOTVAL.CBL
000300*    Working storage for the validation-result record (the
000400*    internal, per-notice result SPEC calls for) and for the
000500*    Input Validator module's working fields.  COPY'd into
000600*    WORKING-STORAGE by LNNOTC01 ahead of PLVALNOT.CBL.
000700*-----------------------------------------------------------------
000800*    03/30/17  RT   ORIGINAL.  TICKET LN-0118.
000900*    04/05/17  RT   ADDED THE WARNING COUNTER AND THE SEPARATE
001000*                   COMPLETENESS FLAG AFTER WALKTHROUGH WITH
001100*                   LOAN OPS - A RECORD CAN HAVE WARNINGS AND
001200*                   STILL PASS.  TICKET LN-0119.
001300******************************************************************
001400
001500 01  WS-VALIDATION-RESULT.
001600     05  VR-NOTICE-ID             PIC X(10).
001700     05  VR-RESULT-STATUS         PIC X(06).
001800         88  VR-STATUS-IS-PASS    VALUE "PASS".
001900         88  VR-STATUS-IS-FAIL    VALUE "FAIL".
002000         88  VR-STATUS-IS-REJECT  VALUE "REJECT".
002100     05  VR-EXPECTED-INTEREST     PIC S9(9)V99.
002200     05  VR-DAYS-IN-PERIOD        PIC 9(05).
002300     05  VR-DIFFERENCE-AMOUNT     PIC S9(9)V99.
002400     05  VR-PCT-DIFFERENCE        PIC 9(03)V99.
002500     05  VR-TOLERANCE-USED        PIC S9(7)V99.
002600     05  VR-ERROR-MESSAGE         PIC X(60).
002700     05  FILLER                   PIC X(05).
002800
002900*-----------------------------------------------------------------
003000* Working copy of the notice fields, pulled out of the unsigned
003100* zoned input record and given a sign so the calculator and
003200* comparator can work with them directly.
003300*-----------------------------------------------------------------
003400 01  WS-NOTICE-WORK.
003500     05  WK-NOTICE-ID             PIC X(10).
003600     05  WK-PRINCIPAL-AMOUNT      PIC S9(11)V99.
003700     05  WK-INTEREST-RATE         PIC 9V9(6).
003800     05  WK-START-DATE            PIC 9(08).
003900     05  WK-END-DATE              PIC 9(08).
004000     05  WK-NOTICE-INT-AMOUNT     PIC S9(09)V99.
004100     05  FILLER                   PIC X(05).
004200
004300*-----------------------------------------------------------------
004400* Input Validator controls.
004500*-----------------------------------------------------------------
004600 77  WS-BLOCKING-ERROR-FLAG       PIC X VALUE "N".
004700     88  WS-RECORD-HAS-ERROR      VALUE "Y".
004800     88  WS-RECORD-IS-CLEAN       VALUE "N".
004900
005000 77  WS-FIRST-ERROR-MESSAGE       PIC X(60) VALUE SPACE.
005100 77  WS-WARNING-COUNT             PIC 9(3) COMP VALUE ZERO.
005200
005300*-----------------------------------------------------------------
005400* Limit constants for the Input Validator's blocking-error and
005500* warning edits.  Carried a digit wider than the field they are
005600* compared against so a value that fills its PICTURE to the
005700* maximum can still be recognised as over the limit.
005800*-----------------------------------------------------------------
005900 77  WS-MAX-PRINCIPAL-LIMIT       PIC 9(12)V99
006000                                  VALUE 100000000000.00.
006100 77  WS-MIN-PRINCIPAL-WARNING     PIC 9(12)V99 VALUE 1000.00.
006200 77  WS-MAX-PRINCIPAL-WARNING     PIC 9(12)V99
006300                                  VALUE 1000000000.00.
006400 77  WS-MAX-RATE-LIMIT            PIC 9V9(6) VALUE 1.000000.
006500 77  WS-MIN-RATE-WARNING          PIC 9V9(6) VALUE 0.000100.
006600 77  WS-MAX-RATE-WARNING          PIC 9V9(6) VALUE 0.250000.
006700 77  WS-MAX-PERIOD-DAYS           PIC 9(05) COMP VALUE 3650.
006800 77  WS-LONG-PERIOD-WARN-DAYS     PIC 9(05) COMP VALUE 730.
006900 77  WS-MIN-NOTICE-AMT-WARNING    PIC 9(11)V99 VALUE 1.00.
007000 77  WS-NOTICE-PCT-WARN-LIMIT     PIC 9(03)V99 VALUE 050.00.
007100
007200*-----------------------------------------------------------------
007300* Year-range edit work fields - current year is taken from the
007400* system clock once per run by LNNOTC01 and carried here.
007500*-----------------------------------------------------------------
007600 77  WS-CURRENT-YEAR              PIC 9(4) COMP.
007700 77  WS-MIN-VALID-YEAR            PIC 9(4) COMP.
007800 77  WS-MAX-VALID-YEAR            PIC 9(4) COMP.
007900
008000*-----------------------------------------------------------------
008100* Interest Calculator controls - the calculator has its own,
008200* tighter principal ceiling than the Input Validator's blocking
008300* limit (PLINTCLC.CBL, LN-CHECK-CALC-PRECONDITIONS).  A record
008400* that clears the Input Validator but falls outside the
008500* calculator's safe range cannot be priced; it comes back a
008600* FAIL rather than a crash.
008700*-----------------------------------------------------------------
008800 77  WS-CALC-OK-FLAG              PIC X VALUE "Y".
008900     88  WS-CALCULATION-IS-OK     VALUE "Y".
009000 77  WS-MAX-CALC-PRINCIPAL        PIC 9(12)V99
009100                                  VALUE 1000000000.00.
009200
009300
009400*-----------------------------------------------------------------
009500* PLVALNOT.CBL work fields - one common "record the first
009600* blocking error" paragraph is shared by every field edit, so
009700* each edit paragraph only has to MOVE its own message text in
009800* before PERFORMing it.
009900*-----------------------------------------------------------------
010000 77  WS-PENDING-ERROR-TEXT        PIC X(60).
010100 77  WS-NOTICE-PCT-OF-PRINCIPAL   PIC 9(3)V99.
010200
010300*-----------------------------------------------------------------
010400* PLCMPVAL.CBL work fields.
010500*-----------------------------------------------------------------
010600 77  WS-CV-BASIS-POINT            PIC S9(9)V99.
010700 77  WS-CV-DIRECTION-FLAG         PIC X.
010800 77  WS-CV-DIRECTION-WORD         PIC X(20).
010900 77  WS-CV-SEVERITY-WORD          PIC X(14).
