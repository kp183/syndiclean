000100******************************************************************
000200*    PLCMPVAL.CBL
000300*    Procedure library - Comparison Validator module.  Compares
000400*    the notice's stated interest to the Interest Calculator's
000500*    expected figure and decides PASS or FAIL.  COPY'd into the
000600*    PROCEDURE DIVISION of LNNOTC01 after PLINTCLC.CBL.
000700*-----------------------------------------------------------------
000800*    04/18/17  RT   ORIGINAL.  TICKET LN-0118.
000900*    05/10/17  RT   ADDED THE DIRECTION AND SEVERITY WORDING TO
001000*                   THE FAIL MESSAGE - LOAN OPS WANTED TO SEE
001100*                   "HIGHER"/"LOWER" AND HOW BAD WITHOUT OPENING
001200*                   A CALCULATOR.  TICKET LN-0129.
001300******************************************************************
001400
001500*-----------------------------------------------------------------
001600* USAGE:
001700*  VR-EXPECTED-INTEREST and WK-NOTICE-INT-AMOUNT must already be
001800*  set (by PLINTCLC.CBL and the input record respectively).
001900*  PERFORM LN-COMPARE-NOTICE.
002000* RETURNS:
002100*  VR-RESULT-STATUS (PASS or FAIL), VR-DIFFERENCE-AMOUNT,
002200*  VR-PCT-DIFFERENCE, VR-TOLERANCE-USED, VR-ERROR-MESSAGE.
002300*
002400* Only called when WS-CALCULATION-IS-OK is true; a record whose
002500* calculation could not run is given its FAIL straight away
002600* without a comparison (see LNNOTC01, PROCESS-ONE-NOTICE).
002700*-----------------------------------------------------------------
002800 LN-COMPARE-NOTICE.
002900     PERFORM LN-COMPUTE-TOLERANCE.
003000     PERFORM LN-COMPUTE-DIFFERENCE.
003100     PERFORM LN-COMPUTE-PCT-DIFFERENCE.
003200
003300     IF VR-DIFFERENCE-AMOUNT NOT > VR-TOLERANCE-USED
003400         MOVE "PASS" TO VR-RESULT-STATUS
003500         MOVE "NOTICE AMOUNT AGREES WITH THE EXPECTED INTEREST"
003600             TO VR-ERROR-MESSAGE
003700     ELSE
003800         MOVE "FAIL" TO VR-RESULT-STATUS
003900         PERFORM LN-BUILD-FAIL-MESSAGE.
004000
004100*-----------------------------------------------------------------
004200* Tolerance is the larger of $1.00 or one basis point (0.01%) of
004300* the expected amount; the expected amount can never come back
004400* negative from PLINTCLC.CBL, so the only special case is an
004500* expected interest of zero, which leaves the $1.00 floor.
004600*-----------------------------------------------------------------
004700 LN-COMPUTE-TOLERANCE.
004800     IF VR-EXPECTED-INTEREST NOT > ZERO
004900         MOVE 1.00 TO VR-TOLERANCE-USED
005000     ELSE
005100         COMPUTE WS-CV-BASIS-POINT ROUNDED =
005200             VR-EXPECTED-INTEREST * 0.0001
005300         IF WS-CV-BASIS-POINT > 1.00
005400             MOVE WS-CV-BASIS-POINT TO VR-TOLERANCE-USED
005500         ELSE
005600             MOVE 1.00 TO VR-TOLERANCE-USED.
005700
005800 LN-COMPUTE-DIFFERENCE.
005900     IF VR-EXPECTED-INTEREST NOT < WK-NOTICE-INT-AMOUNT
006000         COMPUTE VR-DIFFERENCE-AMOUNT =
006100             VR-EXPECTED-INTEREST - WK-NOTICE-INT-AMOUNT
006200         MOVE "L" TO WS-CV-DIRECTION-FLAG
006300     ELSE
006400         COMPUTE VR-DIFFERENCE-AMOUNT =
006500             WK-NOTICE-INT-AMOUNT - VR-EXPECTED-INTEREST
006600         MOVE "H" TO WS-CV-DIRECTION-FLAG.
006700
006800*-----------------------------------------------------------------
006900* Percentage difference is zero whenever the expected amount is
007000* zero or less - there is nothing to take a percentage of.
007100*-----------------------------------------------------------------
007200 LN-COMPUTE-PCT-DIFFERENCE.
007300     IF VR-EXPECTED-INTEREST NOT > ZERO
007400         MOVE ZERO TO VR-PCT-DIFFERENCE
007500     ELSE
007600         COMPUTE VR-PCT-DIFFERENCE ROUNDED =
007700             (VR-DIFFERENCE-AMOUNT / VR-EXPECTED-INTEREST) * 100.
007800
007900*-----------------------------------------------------------------
008000* Severity wording: over 5% is SIGNIFICANTLY, over 1% is
008100* MODERATELY, otherwise SLIGHTLY; direction is HIGHER when the
008200* notice amount is above expected, LOWER when below.
008300*-----------------------------------------------------------------
008400 LN-BUILD-FAIL-MESSAGE.
008500     IF VR-PCT-DIFFERENCE > 5.00
008600         MOVE "SIGNIFICANTLY " TO WS-CV-SEVERITY-WORD
008700     ELSE
008800     IF VR-PCT-DIFFERENCE > 1.00
008900         MOVE "MODERATELY    " TO WS-CV-SEVERITY-WORD
009000     ELSE
009100         MOVE "SLIGHTLY      " TO WS-CV-SEVERITY-WORD.
009200
009300     IF WS-CV-DIRECTION-FLAG = "H"
009400         MOVE "NOTICE AMOUNT HIGHER" TO WS-CV-DIRECTION-WORD
009500     ELSE
009600         MOVE "NOTICE AMOUNT LOWER " TO WS-CV-DIRECTION-WORD.
009700
009800     STRING WS-CV-DIRECTION-WORD DELIMITED BY SIZE
009900         " THAN EXPECTED, " DELIMITED BY SIZE
010000         WS-CV-SEVERITY-WORD DELIMITED BY SIZE
010100         "OUT OF TOLERANCE" DELIMITED BY SIZE
010200         INTO VR-ERROR-MESSAGE.
