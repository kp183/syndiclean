000100******************************************************************
000200*    WSVALRPT.CBL
000300*    Print-line layouts and run-total accumulators for the
000400*    validation report.  COPY'd into WORKING-STORAGE by
000500*    LNNOTC01, lifted from the page-heading/control-total
000600*    technique in SLSRPT04 (the old daily sales report).
000700*-----------------------------------------------------------------
000800*    03/30/17  RT   ORIGINAL.  TICKET LN-0118.
000900*    04/07/17  RT   SPLIT THE COUNT AND AMOUNT TOTAL LINES APART
001000*                   - A ZERO-SUPPRESSED COUNT AND A CURRENCY EDIT
001100*                   DO NOT SHARE ONE PICTURE.  TICKET LN-0120.
001200******************************************************************
001300
001400 01  WS-TITLE-LINE.
001500     05  FILLER                  PIC X(04) VALUE "RUN:".
001600     05  WS-FORMATTED-RUN-DATE   PIC X(10).
001700     05  FILLER                  PIC X(04) VALUE " AT ".
001800     05  WS-FORMATTED-RUN-TIME   PIC X(08).
001900     05  FILLER                  PIC X(08) VALUE SPACES.
002000     05  FILLER                  PIC X(50)
002100       VALUE "SYNDICATED LOAN INTEREST NOTICE VALIDATION REPORT".
002200     05  FILLER                  PIC X(08) VALUE SPACES.
002300     05  FILLER                  PIC X(05) VALUE "PAGE:".
002400     05  WS-PRINT-PAGE-NUMBER    PIC ZZZ9.
002500     05  FILLER                  PIC X(31) VALUE SPACES.
002600
002700 01  WS-COLUMN-LINE.
002800     05  FILLER                  PIC X(10) VALUE "NOTICE ID".
002900     05  FILLER                  PIC X(01) VALUE SPACE.
003000     05  FILLER                  PIC X(06) VALUE "STATUS".
003100     05  FILLER                  PIC X(01) VALUE SPACE.
003200     05  FILLER                  PIC X(05) VALUE "DAYS".
003300     05  FILLER                  PIC X(01) VALUE SPACE.
003400     05  FILLER                  PIC X(15) VALUE "EXPECTED INT.".
003500     05  FILLER                  PIC X(01) VALUE SPACE.
003600     05  FILLER                  PIC X(15)
003700         VALUE "NOTICE INTEREST".
003800     05  FILLER                  PIC X(01) VALUE SPACE.
003900     05  FILLER                  PIC X(15) VALUE "DIFFERENCE".
004000     05  FILLER                  PIC X(01) VALUE SPACE.
004100     05  FILLER                  PIC X(07) VALUE "PCT DIF".
004200     05  FILLER                  PIC X(01) VALUE SPACE.
004300     05  FILLER                  PIC X(15) VALUE "TOLERANCE".
004400     05  FILLER                  PIC X(01) VALUE SPACE.
004500     05  FILLER                  PIC X(36) VALUE "MESSAGE".
004600
004700 01  WS-DETAIL-LINE.
004800     05  DL-NOTICE-ID            PIC X(10).
004900     05  FILLER                  PIC X(01) VALUE SPACE.
005000     05  DL-STATUS               PIC X(06).
005100     05  FILLER                  PIC X(01) VALUE SPACE.
005200     05  DL-DAYS                 PIC ZZZZ9.
005300     05  FILLER                  PIC X(01) VALUE SPACE.
005400     05  DL-EXPECTED-INTEREST    PIC $ZZZ,ZZZ,ZZ9.99.
005500     05  FILLER                  PIC X(01) VALUE SPACE.
005600     05  DL-NOTICE-INTEREST      PIC $ZZZ,ZZZ,ZZ9.99.
005700     05  FILLER                  PIC X(01) VALUE SPACE.
005800     05  DL-DIFFERENCE           PIC $ZZZ,ZZZ,ZZ9.99.
005900     05  FILLER                  PIC X(01) VALUE SPACE.
006000     05  DL-PCT-DIFF             PIC ZZ9.99.
006100     05  FILLER                  PIC X(01) VALUE "%".
006200     05  FILLER                  PIC X(01) VALUE SPACE.
006300     05  DL-TOLERANCE            PIC $ZZZ,ZZZ,ZZ9.99.
006400     05  FILLER                  PIC X(01) VALUE SPACE.
006500     05  DL-MESSAGE              PIC X(36).
006600
006700*-----------------------------------------------------------------
006800* Control-totals block - one line layout for the zero-suppressed
006900* record counts, a second for the currency-edited dollar totals.
007000* Reused for each of the four counts and three amounts the same
007100* way SLSRPT04 reused one TOTAL-LINE for grand/store/division
007200* totals.
007300*-----------------------------------------------------------------
007400 01  WS-COUNT-TOTAL-LINE.
007500     05  FILLER                  PIC X(20) VALUE SPACES.
007600     05  CT-LABEL                PIC X(24).
007700     05  FILLER                  PIC X(02) VALUE SPACES.
007800     05  CT-VALUE                PIC ZZZ,ZZ9.
007900     05  FILLER                  PIC X(79) VALUE SPACES.
008000
008100 01  WS-AMOUNT-TOTAL-LINE.
008200     05  FILLER                  PIC X(20) VALUE SPACES.
008300     05  AT-LABEL                PIC X(24).
008400     05  FILLER                  PIC X(02) VALUE SPACES.
008500     05  AT-VALUE                PIC $ZZZ,ZZZ,ZZ9.99.
008600     05  FILLER                  PIC X(71) VALUE SPACES.
008700
008800 77  WS-RECORDS-READ-LITERAL     PIC X(24) VALUE "RECORDS READ".
008900 77  WS-RECORDS-REJ-LITERAL      PIC X(24)
009000                                 VALUE "RECORDS REJECTED".
009100 77  WS-RECORDS-PASS-LITERAL     PIC X(24) VALUE "RECORDS PASSED".
009200 77  WS-RECORDS-FAIL-LITERAL     PIC X(24) VALUE "RECORDS FAILED".
009300 77  WS-TOTAL-EXP-LITERAL        PIC X(24)
009400                                 VALUE "TOTAL EXPECTED INTEREST".
009500 77  WS-TOTAL-NOT-LITERAL        PIC X(24)
009600                                 VALUE "TOTAL NOTICE INTEREST".
009700 77  WS-TOTAL-DIF-LITERAL        PIC X(24)
009800                                 VALUE "TOTAL ABSOLUTE DIFF.".
009900
010000*-----------------------------------------------------------------
010100* Run-level control totals - accumulated across the whole file.
010200*-----------------------------------------------------------------
010300 77  WS-RECORDS-READ             PIC 9(7) COMP VALUE ZERO.
010400 77  WS-RECORDS-REJECTED         PIC 9(7) COMP VALUE ZERO.
010500 77  WS-RECORDS-PASSED           PIC 9(7) COMP VALUE ZERO.
010600 77  WS-RECORDS-FAILED           PIC 9(7) COMP VALUE ZERO.
010700 77  WS-TOTAL-EXPECTED-INTEREST  PIC S9(11)V99 VALUE ZERO.
010800 77  WS-TOTAL-NOTICE-INTEREST    PIC S9(11)V99 VALUE ZERO.
010900 77  WS-TOTAL-ABSOLUTE-DIFF      PIC S9(11)V99 VALUE ZERO.
011000
011100*-----------------------------------------------------------------
011200* Paging and run-stamp fields, same roles as SLSRPT04's.
011300*-----------------------------------------------------------------
011400 77  WS-LINE-COUNT               PIC 999 COMP VALUE ZERO.
011500 77  WS-PAGE-NUMBER              PIC 9999 COMP VALUE ZERO.
011600 77  WS-MAXIMUM-LINES            PIC 999 VALUE 55.
011700
011800 77  WS-RUN-DATE                 PIC 9(6).
011900 01  FILLER REDEFINES WS-RUN-DATE.
012000     05  WS-RUN-DATE-YY          PIC 99.
012100     05  WS-RUN-DATE-MM          PIC 99.
012200     05  WS-RUN-DATE-DD          PIC 99.
012300
012400 77  WS-RUN-TIME                 PIC 9(8).
012500 01  WS-TIME-HHMMSS              PIC 9(6).
012600 01  FILLER REDEFINES WS-TIME-HHMMSS.
012700     05  WS-TIME-HH              PIC 99.
012800     05  WS-TIME-MM              PIC 99.
012900     05  WS-TIME-SS              PIC 99.
013000 77  WS-FORMATTED-TIME-EDIT      PIC 99/99/99.
013100
013200 77  WS-AT-END-OF-NOTICE-FILE    PIC X VALUE "N".
013300     88  WS-NOTICE-FILE-IS-DONE  VALUE "Y".
