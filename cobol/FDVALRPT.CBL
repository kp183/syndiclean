000100******************************************************************
000200*    FDVALRPT.CBL
000300*    File description for the validation report print file.
000400*    The print-line layouts themselves (title, column heading,
000500*    detail, totals) are carried in WSVALRPT.CBL and MOVE'd to
000600*    REPORT-RECORD before each WRITE.  COPY'd into FILE SECTION
000700*    by LNNOTC01.
000800*-----------------------------------------------------------------
000900*    03/30/17  RT   ORIGINAL.  TICKET LN-0118.
001000******************************************************************
001100
001200 FD  REPORT-FILE
001300     LABEL RECORDS ARE OMITTED.
001400
001500 01  REPORT-RECORD               PIC X(132).
