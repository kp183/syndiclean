000100******************************************************************
000200*    WSDATE01.CBL
000300*    Working storage for date handling used throughout the
000400*    loan notice validator.  Copied into WORKING-STORAGE by
000500*    LNNOTC01 ahead of PLDATE01.CBL and PLDAYS01.CBL.
000600*-----------------------------------------------------------------
000700*    11/14/96  MB   ORIGINAL - LIFTED FROM DATE05 TESTING PGM.
000800*    02/03/99  MB   Y2K - CCYY CARRIED AS 4 DIGITS THROUGHOUT,
000900*                   NO MORE 2-DIGIT WINDOWING.
001000*    06/22/09  RT   ADDED WS-WEEKDAY-NUMBER FOR SAT/SUN WARNING
001100*                   EDIT ON NOTICE PERIOD DATES.  TICKET AP-2240.
001200*    03/30/17  RT   ADDED WS-DAY-COUNT FIELDS FOR ACTUAL/360
001300*                   INTEREST RECAST.  TICKET LN-0118.
001400******************************************************************
001500
001600 77  WS-ZERO-DATE-OK          PIC X VALUE "N".
001700 77  WS-DATE-VALID-FLAG       PIC X VALUE "N".
001800     88  WS-DATE-IS-INVALID   VALUE "N".
001900     88  WS-DATE-IS-ZERO      VALUE "0".
002000     88  WS-DATE-IS-VALID     VALUE "Y".
002100     88  WS-DATE-IS-OK        VALUES "Y" "0".
002200
002300 01  WS-DATE-CCYYMMDD         PIC 9(8).
002400 01  FILLER REDEFINES WS-DATE-CCYYMMDD.
002500     05  WS-DATE-CC           PIC 99.
002600     05  WS-DATE-YY           PIC 99.
002700     05  WS-DATE-MM           PIC 99.
002800     05  WS-DATE-DD           PIC 99.
002900
003000 77  WS-DATE-QUOTIENT         PIC 9(9).
003100 77  WS-DATE-REMAINDER        PIC 9(9).
003200 77  WS-FORMATTED-DATE        PIC X(10).
003300
003400*-----------------------------------------------------------------
003500* Julian / day-count work fields - used by PLDAYS01.CBL to
003600* reduce a CCYYMMDD date to an absolute day number so two dates
003700* may be subtracted for DAYS-IN-PERIOD.
003800*-----------------------------------------------------------------
003900 77  WS-DC-YEAR               PIC 9(4).
004000 77  WS-DC-MONTH              PIC 99.
004100 77  WS-DC-DAY                PIC 99.
004200 77  WS-DC-LEAP-FLAG          PIC X VALUE "N".
004300     88  WS-DC-IS-LEAP-YEAR   VALUE "Y".
004400
004500 77  WS-DC-YEARS-ELAPSED      PIC 9(9) COMP.
004600 77  WS-DC-LEAP-DAYS          PIC 9(9) COMP.
004700 77  WS-DC-ABSOLUTE-DAYS      PIC 9(9) COMP.
004800
004900 01  WS-DC-CUM-DAYS-TABLE.
005000     05  FILLER   PIC 9(3) VALUE 000.
005100     05  FILLER   PIC 9(3) VALUE 031.
005200     05  FILLER   PIC 9(3) VALUE 059.
005300     05  FILLER   PIC 9(3) VALUE 090.
005400     05  FILLER   PIC 9(3) VALUE 120.
005500     05  FILLER   PIC 9(3) VALUE 151.
005600     05  FILLER   PIC 9(3) VALUE 181.
005700     05  FILLER   PIC 9(3) VALUE 212.
005800     05  FILLER   PIC 9(3) VALUE 243.
005900     05  FILLER   PIC 9(3) VALUE 273.
006000     05  FILLER   PIC 9(3) VALUE 304.
006100     05  FILLER   PIC 9(3) VALUE 334.
006200 01  FILLER REDEFINES WS-DC-CUM-DAYS-TABLE.
006300     05  WS-DC-CUM-DAYS       PIC 9(3) OCCURS 12 TIMES
006400                              INDEXED BY WS-DC-MONTH-INDEX.
006500
006600 77  WS-START-ABSOLUTE-DAYS   PIC 9(9) COMP.
006700 77  WS-END-ABSOLUTE-DAYS     PIC 9(9) COMP.
006800 77  WS-DAY-COUNT-RESULT      PIC 9(5) COMP.
006900
007000*-----------------------------------------------------------------
007100* Day-of-week work fields (Zeller-style) for the Saturday/Sunday
007200* warning edit - 1 = Sunday ... 7 = Saturday.
007300*-----------------------------------------------------------------
007400 77  WS-DC-START-DATE         PIC 9(8).
007500 77  WS-DC-END-DATE           PIC 9(8).
007600
007700 77  WS-WD-YEAR               PIC 9(4) COMP.
007800 77  WS-WD-MONTH              PIC 99 COMP.
007900 77  WS-WD-CENTURY            PIC 99 COMP.
008000 77  WS-WD-YEAR-OF-CENT       PIC 99 COMP.
008100 77  WS-WD-TERM-A             PIC 9(5) COMP.
008200 77  WS-WD-TERM-B             PIC 9(5) COMP.
008300 77  WS-WD-TERM-C             PIC 9(5) COMP.
008400 77  WS-WD-SUM                PIC 9(5) COMP.
008500 77  WS-WEEKDAY-NUMBER        PIC 9 COMP.
008600     88  WS-WEEKDAY-IS-WEEKEND VALUES 1 7.
