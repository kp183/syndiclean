000100******************************************************************
000200*    PLDAYS01.CBL
000300*    Procedure library - actual calendar day count between two
000400*    dates, Gregorian and leap-year aware, for the Actual/360
000500*    interest calculation.  COPY'd into the PROCEDURE DIVISION
000600*    of LNNOTC01 after PLDATE01.CBL (this copybook PERFORMs
000700*    LN-CHECK-LEAP-YEAR, which lives in PLDATE01.CBL).
000800*-----------------------------------------------------------------
000900*    03/30/17  RT   ORIGINAL.  NEW FOR THE ACTUAL/360 RECAST OF
001000*                   THE LOAN INTEREST NOTICE VALIDATOR.
001100*                   TICKET LN-0118.
001200*    04/11/17  RT   CORRECTED THE LEAP DAY COUNT TO USE THE
001300*                   400/100/4 RULE RATHER THAN A STRAIGHT /4 -
001400*                   CENTURY YEARS WERE OVER-COUNTING A LEAP DAY.
001500*                   TICKET LN-0121.
001600******************************************************************
001700
001800*-----------------------------------------------------------------
001900* USAGE:
002000*  MOVE start-date(ccyymmdd) TO WS-DC-START-DATE.
002100*  MOVE end-date(ccyymmdd)   TO WS-DC-END-DATE.
002200*  PERFORM LN-COMPUTE-DAY-COUNT.
002300* RETURNS:
002400*  WS-DAY-COUNT-RESULT - actual calendar days from the start
002500*  date up to the end date (END minus START, so a one-day
002600*  period returns 1).
002700*-----------------------------------------------------------------
002800 LN-COMPUTE-DAY-COUNT.
002900     MOVE WS-DC-START-DATE TO WS-DATE-CCYYMMDD.
003000     PERFORM LN-COMPUTE-ABSOLUTE-DAYS.
003100     MOVE WS-DC-ABSOLUTE-DAYS TO WS-START-ABSOLUTE-DAYS.
003200
003300     MOVE WS-DC-END-DATE TO WS-DATE-CCYYMMDD.
003400     PERFORM LN-COMPUTE-ABSOLUTE-DAYS.
003500     MOVE WS-DC-ABSOLUTE-DAYS TO WS-END-ABSOLUTE-DAYS.
003600
003700     COMPUTE WS-DAY-COUNT-RESULT =
003800             WS-END-ABSOLUTE-DAYS - WS-START-ABSOLUTE-DAYS.
003900
004000*-----------------------------------------------------------------
004100* Reduces WS-DATE-CCYYMMDD to an absolute day number counted
004200* from a fixed Gregorian epoch.  The epoch itself is arbitrary -
004300* only the DIFFERENCE between two absolute day numbers is ever
004400* used - so it does not matter which year the count "starts"
004500* from, only that every date is reduced by the same rule.
004600*
004700* WS-DC-CUM-DAYS-TABLE carries the days completed before the
004800* 1st of each month in a 365 day year; LN-CHECK-LEAP-YEAR (in
004900* PLDATE01.CBL) is reused to add the extra day for dates in
005000* March onward of a leap year.
005100*-----------------------------------------------------------------
005200 LN-COMPUTE-ABSOLUTE-DAYS.
005300     COMPUTE WS-DC-YEAR = (WS-DATE-CC * 100) + WS-DATE-YY.
005400     SUBTRACT 1 FROM WS-DC-YEAR GIVING WS-DC-YEARS-ELAPSED.
005500
005600     PERFORM LN-COMPUTE-LEAP-DAYS-ELAPSED.
005700
005800     SET WS-DC-MONTH-INDEX TO WS-DATE-MM.
005900
006000     COMPUTE WS-DC-ABSOLUTE-DAYS =
006100         (WS-DC-YEARS-ELAPSED * 365)
006200         + WS-DC-LEAP-DAYS
006300         + WS-DC-CUM-DAYS (WS-DC-MONTH-INDEX)
006400         + WS-DATE-DD.
006500
006600     PERFORM LN-CHECK-LEAP-YEAR.
006700     IF WS-DC-IS-LEAP-YEAR AND WS-DATE-MM > 2
006800         ADD 1 TO WS-DC-ABSOLUTE-DAYS.
006900
007000*-----------------------------------------------------------------
007100* Counts the leap days in all of the years strictly before the
007200* current one, using the usual 400/100/4 divisibility rule -
007300* the same three-way test LN-CHECK-LEAP-YEAR applies to a
007400* single year, applied here as a running count.
007500*-----------------------------------------------------------------
007600 LN-COMPUTE-LEAP-DAYS-ELAPSED.
007700     DIVIDE WS-DC-YEARS-ELAPSED BY 4 GIVING WS-DATE-QUOTIENT.
007800     MOVE WS-DATE-QUOTIENT TO WS-DC-LEAP-DAYS.
007900
008000     DIVIDE WS-DC-YEARS-ELAPSED BY 100 GIVING WS-DATE-QUOTIENT.
008100     SUBTRACT WS-DATE-QUOTIENT FROM WS-DC-LEAP-DAYS.
008200
008300     DIVIDE WS-DC-YEARS-ELAPSED BY 400 GIVING WS-DATE-QUOTIENT.
008400     ADD WS-DATE-QUOTIENT TO WS-DC-LEAP-DAYS.
008500