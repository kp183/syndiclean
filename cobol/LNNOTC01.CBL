000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LNNOTC01.
000300 AUTHOR. R TANNER.
000400 INSTALLATION. LOAN OPERATIONS DIVISION.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*    LNNOTC01 - SYNDICATED LOAN INTEREST PAYMENT NOTICE VALIDATOR
001000*    Batch pre-send check run against the day's notice file
001100*    before interest notices go out to the lending syndicate.
001200*-----------------------------------------------------------------
001300*    CHANGE LOG
001400*-----------------------------------------------------------------
001500*    03/14/94  RT   ORIGINAL.  SIMPLE PASS/FAIL CHECK OF THE
001600*                   NOTICE AMOUNT AGAINST A FLAT 30/360
001700*                   CALCULATION, NO TOLERANCE ALLOWED.
001800*    11/02/94  RT   ADDED A $1.00 MINIMUM TOLERANCE AFTER THE
001900*                   AUDIT FLAGGED US FOR FAILING NOTICES THAT
002000*                   WERE ONLY A PENNY OF ROUNDING OFF.
002100*    06/19/96  MB   ADDED DATE FIELD EDITS, CHECK-DATE LOGIC
002200*                   LIFTED FROM THE DATE05 TEST PROGRAM.
002300*    02/08/99  MB   Y2K - DATE FIELDS CARRY A TRUE 4 DIGIT YEAR
002400*                   THROUGHOUT, NO MORE 2 DIGIT CENTURY
002500*                   WINDOWING ON THE NOTICE PERIOD DATES.
002600*    06/22/09  RT   ADDED A WARNING WHEN A NOTICE PERIOD DATE
002700*                   FALLS ON A SATURDAY OR SUNDAY.  TICKET
002800*                   AP-2240.
002900*    03/30/17  RT   RECAST THE INTEREST CALCULATION ON THE
003000*                   ACTUAL/360 DAY-COUNT CONVENTION (WAS FLAT
003100*                   30/360) PER LOAN OPS REQUEST, AND SPLIT THE
003200*                   PROGRAM INTO SEPARATE INPUT VALIDATOR,
003300*                   CALCULATOR AND COMPARATOR STAGES.  TICKET
003400*                   LN-0118.
003500*    04/05/17  RT   SEPARATED NON-BLOCKING WARNINGS FROM
003600*                   BLOCKING ERRORS ON THE INPUT EDITS - A
003700*                   NOTICE CAN CARRY WARNINGS AND STILL PASS.
003800*                   TICKET LN-0119.
003900*    04/11/17  RT   CORRECTED THE LEAP DAY COUNT TO USE THE
004000*                   400/100/4 RULE, CENTURY YEARS WERE OVER-
004100*                   COUNTING A LEAP DAY.  TICKET LN-0121.
004200*    04/14/17  RT   CALCULATOR NOW REFUSES AN OVERSIZE PRINCIPAL
004300*                   CLEANLY INSTEAD OF ABENDING.  TICKET LN-0124.
004400*    04/18/17  RT   REPORT LAYOUT FINALIZED; NOTICE RECORD
004500*                   PADDED OUT TO A ROUND 60 BYTES.  TICKET
004600*                   LN-0123.
004700*    05/02/17  RT   WEEKEND WARNING EXTENDED TO BOTH NOTICE
004800*                   PERIOD DATES, NOT JUST THE START DATE.
004900*                   TICKET LN-0128.
005000*    05/10/17  RT   FAIL MESSAGE NOW CARRIES THE HIGHER/LOWER
005100*                   DIRECTION AND A SIGNIFICANTLY/MODERATELY/
005200*                   SLIGHTLY SEVERITY WORD.  TICKET LN-0129.
005300*    06/14/17  RT   DROPPED THE UPSI-0 RERUN SWITCH AND THE
005400*                   TOP-OF-FORM MNEMONIC - NEITHER ONE WAS EVER
005500*                   TIED TO ANYTHING.  FORM-FEED NOW ADVANCES
005600*                   PAGE PLAIN, THE WAY SLSRPT04 ALWAYS HAS.
005700*                   TICKET LN-0131.
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     COPY "SLNOTICE.CBL".
006500
006600     COPY "SLVALRPT.CBL".
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100     COPY "FDNOTICE.CBL".
007200
007300     COPY "FDVALRPT.CBL".
007400
007500 WORKING-STORAGE SECTION.
007600
007700     COPY "WSDATE01.CBL".
007800
007900     COPY "WSNOTVAL.CBL".
008000
008100     COPY "WSVALRPT.CBL".
008200
008300 PROCEDURE DIVISION.
008400 PROGRAM-BEGIN.
008500
008600     PERFORM OPENING-PROCEDURE.
008700     PERFORM MAIN-PROCESS.
008800     PERFORM CLOSING-PROCEDURE.
008900
009000 PROGRAM-EXIT.
009100     EXIT PROGRAM.
009200
009300 PROGRAM-DONE.
009400     STOP RUN.
009500
009600*-----------------------------------------------------------------
009700* Open the files, stamp the run date and time, establish the
009800* Input Validator's year window off today's date, and put up
009900* the first report page.
010000*-----------------------------------------------------------------
010100 OPENING-PROCEDURE.
010200     OPEN INPUT NOTICE-FILE.
010300     OPEN OUTPUT REPORT-FILE.
010400
010500     MOVE ZERO TO WS-LINE-COUNT.
010600     MOVE ZERO TO WS-PAGE-NUMBER.
010700     MOVE ZERO TO WS-RECORDS-READ.
010800     MOVE ZERO TO WS-RECORDS-REJECTED.
010900     MOVE ZERO TO WS-RECORDS-PASSED.
011000     MOVE ZERO TO WS-RECORDS-FAILED.
011100     MOVE ZERO TO WS-TOTAL-EXPECTED-INTEREST.
011200     MOVE ZERO TO WS-TOTAL-NOTICE-INTEREST.
011300     MOVE ZERO TO WS-TOTAL-ABSOLUTE-DIFF.
011400
011500     PERFORM LN-ESTABLISH-RUN-DATE.
011600     PERFORM LN-ESTABLISH-YEAR-WINDOW.
011700     PERFORM START-NEW-PAGE.
011800
011900*-----------------------------------------------------------------
012000* Same century-windowing idiom the shop has used since CURDAT -
012100* years 00-50 are read as 20xx, 51-99 as 19xx.  Carried forward
012200* unchanged by the Y2K fix; only the YEAR fields downstream ever
012300* carry 4 digits.
012400*-----------------------------------------------------------------
012500 LN-ESTABLISH-RUN-DATE.
012600     ACCEPT WS-RUN-DATE FROM DATE.
012700     MOVE WS-RUN-DATE-YY TO WS-DATE-YY.
012800     MOVE WS-RUN-DATE-MM TO WS-DATE-MM.
012900     MOVE WS-RUN-DATE-DD TO WS-DATE-DD.
013000     IF WS-RUN-DATE-YY > 50
013100         MOVE 19 TO WS-DATE-CC
013200     ELSE
013300         MOVE 20 TO WS-DATE-CC.
013400
013500     PERFORM LN-FORMAT-THE-DATE.
013600     MOVE WS-FORMATTED-DATE TO WS-FORMATTED-RUN-DATE.
013700
013800     ACCEPT WS-RUN-TIME FROM TIME.
013900     COMPUTE WS-TIME-HHMMSS = WS-RUN-TIME / 100.
014000     MOVE WS-TIME-HHMMSS TO WS-FORMATTED-TIME-EDIT.
014100     INSPECT WS-FORMATTED-TIME-EDIT REPLACING ALL "/" BY ":".
014200     MOVE WS-FORMATTED-TIME-EDIT TO WS-FORMATTED-RUN-TIME.
014300
014400 LN-ESTABLISH-YEAR-WINDOW.
014500     COMPUTE WS-CURRENT-YEAR = (WS-DATE-CC * 100) + WS-DATE-YY.
014600     COMPUTE WS-MIN-VALID-YEAR = WS-CURRENT-YEAR - 50.
014700     COMPUTE WS-MAX-VALID-YEAR = WS-CURRENT-YEAR + 10.
014800
014900 MAIN-PROCESS.
015000     PERFORM LN-READ-FIRST-NOTICE.
015100     PERFORM PROCESS-ALL-NOTICES
015200         UNTIL WS-NOTICE-FILE-IS-DONE.
015300     PERFORM END-OF-RUN-TOTALS.
015400     PERFORM END-LAST-PAGE.
015500
015600 CLOSING-PROCEDURE.
015700     CLOSE NOTICE-FILE.
015800     CLOSE REPORT-FILE.
015900
016000*-----------------------------------------------------------------
016100* One notice record in, one detail line out.
016200*-----------------------------------------------------------------
016300 PROCESS-ALL-NOTICES.
016400     PERFORM PROCESS-ONE-NOTICE.
016500     PERFORM LN-READ-NEXT-NOTICE.
016600
016700 LN-READ-FIRST-NOTICE.
016800     PERFORM LN-READ-NEXT-NOTICE.
016900
017000 LN-READ-NEXT-NOTICE.
017100     MOVE "N" TO WS-AT-END-OF-NOTICE-FILE.
017200     READ NOTICE-FILE
017300         AT END MOVE "Y" TO WS-AT-END-OF-NOTICE-FILE.
017400
017500*-----------------------------------------------------------------
017600* Input Validator first; a blocking error writes a REJECT line
017700* and goes no further.  Otherwise the Calculator and Comparator
017800* run and the record is counted PASS or FAIL.
017900*-----------------------------------------------------------------
018000 PROCESS-ONE-NOTICE.
018100     PERFORM LN-MOVE-NOTICE-TO-WORK.
018200     ADD 1 TO WS-RECORDS-READ.
018300     PERFORM LN-VALIDATE-NOTICE.
018400
018500     IF WS-RECORD-HAS-ERROR
018600         PERFORM LN-REJECT-NOTICE
018700     ELSE
018800         PERFORM LN-PROCESS-VALID-NOTICE.
018900
019000     PERFORM PRINT-NOTICE-DETAIL.
019100
019200 LN-MOVE-NOTICE-TO-WORK.
019300     MOVE NI-NOTICE-ID TO WK-NOTICE-ID.
019400     MOVE NI-NOTICE-ID TO VR-NOTICE-ID.
019500     MOVE NI-PRINCIPAL-AMOUNT TO WK-PRINCIPAL-AMOUNT.
019600     MOVE NI-INTEREST-RATE TO WK-INTEREST-RATE.
019700     MOVE NI-START-DATE TO WK-START-DATE.
019800     MOVE NI-END-DATE TO WK-END-DATE.
019900     MOVE NI-NOTICE-INT-AMOUNT TO WK-NOTICE-INT-AMOUNT.
020000
020100 LN-REJECT-NOTICE.
020200     MOVE "REJECT" TO VR-RESULT-STATUS.
020300     MOVE WS-FIRST-ERROR-MESSAGE TO VR-ERROR-MESSAGE.
020400     MOVE ZERO TO VR-EXPECTED-INTEREST.
020500     MOVE ZERO TO VR-DAYS-IN-PERIOD.
020600     MOVE ZERO TO VR-DIFFERENCE-AMOUNT.
020700     MOVE ZERO TO VR-PCT-DIFFERENCE.
020800     MOVE 1.00 TO VR-TOLERANCE-USED.
020900     ADD 1 TO WS-RECORDS-REJECTED.
021000
021100 LN-PROCESS-VALID-NOTICE.
021200     PERFORM LN-CALCULATE-INTEREST.
021300     IF WS-CALCULATION-IS-OK
021400         PERFORM LN-COMPARE-NOTICE
021500     ELSE
021600         PERFORM LN-FAIL-UNPRICED-NOTICE.
021700     PERFORM LN-ACCUMULATE-RUN-TOTALS.
021800     PERFORM LN-COUNT-PASS-OR-FAIL.
021900
022000*-----------------------------------------------------------------
022100* A notice whose principal, rate or date range falls outside the
022200* Calculator's pricing range (LN-CHECK-CALC-PRECONDITIONS in
022300* PLINTCLC.CBL) cannot be compared; it is reported FAIL with the
022400* Calculator's own message rather than crashing the comparison.
022500*-----------------------------------------------------------------
022600 LN-FAIL-UNPRICED-NOTICE.
022700     MOVE "FAIL" TO VR-RESULT-STATUS.
022800     MOVE WS-FIRST-ERROR-MESSAGE TO VR-ERROR-MESSAGE.
022900     MOVE ZERO TO VR-DIFFERENCE-AMOUNT.
023000     MOVE ZERO TO VR-PCT-DIFFERENCE.
023100     MOVE 1.00 TO VR-TOLERANCE-USED.
023200
023300 LN-ACCUMULATE-RUN-TOTALS.
023400     ADD VR-EXPECTED-INTEREST TO WS-TOTAL-EXPECTED-INTEREST.
023500     ADD WK-NOTICE-INT-AMOUNT TO WS-TOTAL-NOTICE-INTEREST.
023600     ADD VR-DIFFERENCE-AMOUNT TO WS-TOTAL-ABSOLUTE-DIFF.
023700
023800 LN-COUNT-PASS-OR-FAIL.
023900     IF VR-STATUS-IS-PASS
024000         ADD 1 TO WS-RECORDS-PASSED
024100     ELSE
024200         ADD 1 TO WS-RECORDS-FAILED.
024300
024400*-----------------------------------------------------------------
024500* One detail line per notice, page-broken the way SLSRPT04
024600* breaks its sales detail lines.
024700*-----------------------------------------------------------------
024800 PRINT-NOTICE-DETAIL.
024900     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
025000         PERFORM START-NEXT-PAGE.
025100
025200     MOVE SPACES TO WS-DETAIL-LINE.
025300     MOVE VR-NOTICE-ID TO DL-NOTICE-ID.
025400     MOVE VR-RESULT-STATUS TO DL-STATUS.
025500     MOVE VR-DAYS-IN-PERIOD TO DL-DAYS.
025600     MOVE VR-EXPECTED-INTEREST TO DL-EXPECTED-INTEREST.
025700     MOVE WK-NOTICE-INT-AMOUNT TO DL-NOTICE-INTEREST.
025800     MOVE VR-DIFFERENCE-AMOUNT TO DL-DIFFERENCE.
025900     MOVE VR-PCT-DIFFERENCE TO DL-PCT-DIFF.
026000     MOVE VR-TOLERANCE-USED TO DL-TOLERANCE.
026100     MOVE VR-ERROR-MESSAGE TO DL-MESSAGE.
026200     MOVE WS-DETAIL-LINE TO REPORT-RECORD.
026300     PERFORM WRITE-TO-REPORT.
026400
026500*-----------------------------------------------------------------
026600* Control-totals block - no intermediate control breaks, this is
026700* the only break in the report, written once at end of file.
026800*-----------------------------------------------------------------
026900 END-OF-RUN-TOTALS.
027000     PERFORM LINE-FEED-REPORT.
027100     PERFORM PRINT-RECORDS-READ-TOTAL.
027200     PERFORM PRINT-RECORDS-REJECTED-TOTAL.
027300     PERFORM PRINT-RECORDS-PASSED-TOTAL.
027400     PERFORM PRINT-RECORDS-FAILED-TOTAL.
027500     PERFORM LINE-FEED-REPORT.
027600     PERFORM PRINT-TOTAL-EXPECTED-INTEREST.
027700     PERFORM PRINT-TOTAL-NOTICE-INTEREST.
027800     PERFORM PRINT-TOTAL-ABSOLUTE-DIFF.
027900
028000 PRINT-RECORDS-READ-TOTAL.
028100     MOVE SPACES TO WS-COUNT-TOTAL-LINE.
028200     MOVE WS-RECORDS-READ-LITERAL TO CT-LABEL.
028300     MOVE WS-RECORDS-READ TO CT-VALUE.
028400     MOVE WS-COUNT-TOTAL-LINE TO REPORT-RECORD.
028500     PERFORM WRITE-TO-REPORT.
028600
028700 PRINT-RECORDS-REJECTED-TOTAL.
028800     MOVE SPACES TO WS-COUNT-TOTAL-LINE.
028900     MOVE WS-RECORDS-REJ-LITERAL TO CT-LABEL.
029000     MOVE WS-RECORDS-REJECTED TO CT-VALUE.
029100     MOVE WS-COUNT-TOTAL-LINE TO REPORT-RECORD.
029200     PERFORM WRITE-TO-REPORT.
029300
029400 PRINT-RECORDS-PASSED-TOTAL.
029500     MOVE SPACES TO WS-COUNT-TOTAL-LINE.
029600     MOVE WS-RECORDS-PASS-LITERAL TO CT-LABEL.
029700     MOVE WS-RECORDS-PASSED TO CT-VALUE.
029800     MOVE WS-COUNT-TOTAL-LINE TO REPORT-RECORD.
029900     PERFORM WRITE-TO-REPORT.
030000
030100 PRINT-RECORDS-FAILED-TOTAL.
030200     MOVE SPACES TO WS-COUNT-TOTAL-LINE.
030300     MOVE WS-RECORDS-FAIL-LITERAL TO CT-LABEL.
030400     MOVE WS-RECORDS-FAILED TO CT-VALUE.
030500     MOVE WS-COUNT-TOTAL-LINE TO REPORT-RECORD.
030600     PERFORM WRITE-TO-REPORT.
030700
030800 PRINT-TOTAL-EXPECTED-INTEREST.
030900     MOVE SPACES TO WS-AMOUNT-TOTAL-LINE.
031000     MOVE WS-TOTAL-EXP-LITERAL TO AT-LABEL.
031100     MOVE WS-TOTAL-EXPECTED-INTEREST TO AT-VALUE.
031200     MOVE WS-AMOUNT-TOTAL-LINE TO REPORT-RECORD.
031300     PERFORM WRITE-TO-REPORT.
031400
031500 PRINT-TOTAL-NOTICE-INTEREST.
031600     MOVE SPACES TO WS-AMOUNT-TOTAL-LINE.
031700     MOVE WS-TOTAL-NOT-LITERAL TO AT-LABEL.
031800     MOVE WS-TOTAL-NOTICE-INTEREST TO AT-VALUE.
031900     MOVE WS-AMOUNT-TOTAL-LINE TO REPORT-RECORD.
032000     PERFORM WRITE-TO-REPORT.
032100
032200 PRINT-TOTAL-ABSOLUTE-DIFF.
032300     MOVE SPACES TO WS-AMOUNT-TOTAL-LINE.
032400     MOVE WS-TOTAL-DIF-LITERAL TO AT-LABEL.
032500     MOVE WS-TOTAL-ABSOLUTE-DIFF TO AT-VALUE.
032600     MOVE WS-AMOUNT-TOTAL-LINE TO REPORT-RECORD.
032700     PERFORM WRITE-TO-REPORT.
032800
032900*-----------------------------------------------------------------
033000* Printing and page-break routines, same shape as SLSRPT04's.
033100*-----------------------------------------------------------------
033200 WRITE-TO-REPORT.
033300     WRITE REPORT-RECORD BEFORE ADVANCING 1.
033400     ADD 1 TO WS-LINE-COUNT.
033500
033600 LINE-FEED-REPORT.
033700     MOVE SPACES TO REPORT-RECORD.
033800     PERFORM WRITE-TO-REPORT.
033900
034000 START-NEXT-PAGE.
034100     PERFORM END-LAST-PAGE.
034200     PERFORM START-NEW-PAGE.
034300
034400 START-NEW-PAGE.
034500     ADD 1 TO WS-PAGE-NUMBER.
034600     MOVE WS-PAGE-NUMBER TO WS-PRINT-PAGE-NUMBER.
034700     MOVE WS-TITLE-LINE TO REPORT-RECORD.
034800     PERFORM WRITE-TO-REPORT.
034900     MOVE WS-COLUMN-LINE TO REPORT-RECORD.
035000     PERFORM WRITE-TO-REPORT.
035100
035200 END-LAST-PAGE.
035300     IF WS-PAGE-NUMBER > 0
035400         PERFORM FORM-FEED.
035500     MOVE ZERO TO WS-LINE-COUNT.
035600
035700 FORM-FEED.
035800     MOVE SPACES TO REPORT-RECORD.
035900     WRITE REPORT-RECORD BEFORE ADVANCING PAGE.
036000
036100*-----------------------------------------------------------------
036200* Procedure libraries - date/weekday edits, day count, Interest
036300* Calculator, Input Validator, Comparison Validator, in the
036400* order each stage of PROCESS-ONE-NOTICE calls them.
036500*-----------------------------------------------------------------
036600     COPY "PLDATE01.CBL".
036700
036800     COPY "PLDAYS01.CBL".
036900
037000     COPY "PLVALNOT.CBL".
037100
037200     COPY "PLINTCLC.CBL".
037300
037400     COPY "PLCMPVAL.CBL".
