000100******************************************************************
000200*    PLINTCLC.CBL
000300*    Procedure library - Interest Calculator module.  Computes
000400*    the actual/360 expected interest on a notice once the
000500*    Input Validator has passed the record.  COPY'd into the
000600*    PROCEDURE DIVISION of LNNOTC01 after PLDAYS01.CBL.
000700*-----------------------------------------------------------------
000800*    04/01/17  RT   ORIGINAL.  LIFTED THE COMPUTE ... ROUNDED
000900*                   STYLE FROM CMPINT03, RECAST FOR ACTUAL/360
001000*                   ON A NOTICE RECORD RATHER THAN AN OPERATOR-
001100*                   ENTERED LOAN.  TICKET LN-0118.
001200*    04/14/17  RT   ADDED LN-CHECK-CALC-PRECONDITIONS - LOAN OPS
001300*                   WANTS A CLEAN FAIL, NOT AN ABEND, WHEN A
001400*                   PRINCIPAL CLEARS THE INPUT EDIT BUT IS STILL
001500*                   TOO BIG TO PRICE.  TICKET LN-0124.
001600******************************************************************
001700
001800*-----------------------------------------------------------------
001900* USAGE:
002000*  WS-NOTICE-WORK must already hold the validated notice fields
002100*  and WS-DC-START-DATE / WS-DC-END-DATE the two dates.
002200*  PERFORM LN-CALCULATE-INTEREST.
002300* RETURNS:
002400*  VR-DAYS-IN-PERIOD, VR-EXPECTED-INTEREST.
002500*  WS-CALCULATION-IS-OK false when a precondition failed - the
002600*  days and interest are forced to zero and LN-CALCULATE-INTEREST
002700*  leaves WS-FIRST-ERROR-MESSAGE set for the report line.
002800*-----------------------------------------------------------------
002900 LN-CALCULATE-INTEREST.
003000     MOVE "Y" TO WS-CALC-OK-FLAG.
003100     PERFORM LN-CHECK-CALC-PRECONDITIONS.
003200
003300     IF WS-CALCULATION-IS-OK
003400         PERFORM LN-COMPUTE-ACTUAL-DAYS
003500         PERFORM LN-COMPUTE-EXPECTED-INTEREST
003600     ELSE
003700         MOVE ZERO TO VR-DAYS-IN-PERIOD
003800         MOVE ZERO TO VR-EXPECTED-INTEREST.
003900
004000*-----------------------------------------------------------------
004100* Calculation pre-conditions - principal positive, rate in
004200* range, start strictly before end, principal within the
004300* calculator's pricing ceiling, period not over 10 years.  Every
004400* one of these is also an Input Validator blocking edit EXCEPT
004500* the calculator's principal ceiling, which is tighter than the
004600* Input Validator's - see the change log above.
004700*-----------------------------------------------------------------
004800 LN-CHECK-CALC-PRECONDITIONS.
004900     IF WK-PRINCIPAL-AMOUNT NOT > ZERO
005000         MOVE "N" TO WS-CALC-OK-FLAG
005100     ELSE
005200     IF WK-INTEREST-RATE < 0 OR WK-INTEREST-RATE > 1.000000
005300         MOVE "N" TO WS-CALC-OK-FLAG
005400     ELSE
005500     IF WK-START-DATE NOT < WK-END-DATE
005600         MOVE "N" TO WS-CALC-OK-FLAG
005700     ELSE
005800     IF WK-PRINCIPAL-AMOUNT > WS-MAX-CALC-PRINCIPAL
005900         MOVE "N" TO WS-CALC-OK-FLAG.
006000
006100     IF NOT WS-CALCULATION-IS-OK
006200         MOVE "PRINCIPAL, RATE OR DATE RANGE OUTSIDE THE "
006300              TO WS-FIRST-ERROR-MESSAGE
006400         STRING WS-FIRST-ERROR-MESSAGE DELIMITED BY SIZE
006500             "CALCULATOR'S PRICING RANGE" DELIMITED BY SIZE
006600             INTO WS-FIRST-ERROR-MESSAGE.
006700
006800*-----------------------------------------------------------------
006900* Actual calendar days between the two dates, and the 730/3650
007000* day sanity caps re-applied here (the Input Validator already
007100* rejected anything over 3650, this is belt and suspenders for
007200* a calculator called on its own).
007300*-----------------------------------------------------------------
007400 LN-COMPUTE-ACTUAL-DAYS.
007500     MOVE WK-START-DATE TO WS-DC-START-DATE.
007600     MOVE WK-END-DATE TO WS-DC-END-DATE.
007700     PERFORM LN-COMPUTE-DAY-COUNT.
007800
007900     IF WS-DAY-COUNT-RESULT > WS-MAX-PERIOD-DAYS
008000         MOVE "N" TO WS-CALC-OK-FLAG
008100         MOVE ZERO TO WS-DAY-COUNT-RESULT
008200         MOVE "INTEREST PERIOD EXCEEDS 3650 DAYS"
008300             TO WS-FIRST-ERROR-MESSAGE.
008400
008500     MOVE WS-DAY-COUNT-RESULT TO VR-DAYS-IN-PERIOD.
008600
008700*-----------------------------------------------------------------
008800* Interest = Principal * Rate * Days / 360, one COMPUTE so the
008900* compiler carries full intermediate precision and only the
009000* final ROUNDED result is truncated to 2 decimals - never round
009100* the day count or the rate along the way.
009200*-----------------------------------------------------------------
009300 LN-COMPUTE-EXPECTED-INTEREST.
009400     COMPUTE VR-EXPECTED-INTEREST ROUNDED =
009500         (WK-PRINCIPAL-AMOUNT * WK-INTEREST-RATE
009600             * WS-DAY-COUNT-RESULT) / 360.
009700
