000100******************************************************************
000200*    PLDATE01.CBL
000300*    Procedure library - date validity, formatting and weekday
000400*    paragraphs for the loan notice validator.  COPY'd into the
000500*    PROCEDURE DIVISION of LNNOTC01 alongside PLDAYS01.CBL.
000600*-----------------------------------------------------------------
000700*    11/14/96  MB   ORIGINAL - LIFTED FROM DATE05 TESTING PGM,
000800*                   CHECK-DATE LEAP YEAR LOGIC CARRIED FORWARD
000900*                   UNCHANGED.
001000*    02/03/99  MB   Y2K - DROPPED THE 2-DIGIT WINDOWING RULE,
001100*                   WS-DATE-CC/WS-DATE-YY NOW CARRY A TRUE
001200*                   4 DIGIT YEAR.
001300*    06/22/09  RT   ADDED LN-COMPUTE-WEEKDAY (ZELLER) FOR THE
001400*                   SATURDAY/SUNDAY WARNING EDIT.  TICKET AP-2240.
001500*    03/30/17  RT   RENAMED PARAGRAPHS WITH LN- PREFIX WHEN THIS
001600*                   COPYBOOK WAS PULLED INTO THE LOAN NOTICE
001700*                   VALIDATOR.  TICKET LN-0118.
001800******************************************************************
001900
002000*-----------------------------------------------------------------
002100* USAGE:
002200*  MOVE date(ccyymmdd) TO WS-DATE-CCYYMMDD.
002300*  MOVE "Y" (OR "N") TO WS-ZERO-DATE-OK.        (optional)
002400*  PERFORM LN-CHECK-DATE.
002500*
002600* RETURNS:
002700*  WS-DATE-IS-OK       (ZERO OR VALID)
002800*  WS-DATE-IS-VALID    (VALID)
002900*  WS-DATE-IS-INVALID  (BAD DATE)
003000*
003100* Assume the date is good, then test it step by step; the
003200* routine stops as soon as a condition proves it bad.
003300*  1.  Is the date zero
003400*  2.  Month > 12 or < 1
003500*  3.  Day < 1 or > 31
003600*  4.  Day > 30 and month is a 30-day month
003700*  5.  Day > 29 and month is February
003800*  6.  Day = 29, month is February, and year is not a leap year
003900*      (a leap year is any year evenly divisible by 400, or by 4
004000*      but not by 100).
004100*-----------------------------------------------------------------
004200 LN-CHECK-DATE.
004300     MOVE "Y" TO WS-DATE-VALID-FLAG.
004400     IF WS-DATE-CCYYMMDD = ZEROES
004500         IF WS-ZERO-DATE-OK = "Y"
004600             MOVE "0" TO WS-DATE-VALID-FLAG
004700         ELSE
004800             MOVE "N" TO WS-DATE-VALID-FLAG
004900     ELSE
005000     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
005100         MOVE "N" TO WS-DATE-VALID-FLAG
005200     ELSE
005300     IF WS-DATE-DD < 1 OR WS-DATE-DD > 31
005400         MOVE "N" TO WS-DATE-VALID-FLAG
005500     ELSE
005600     IF (WS-DATE-DD > 30) AND
005700        (WS-DATE-MM = 4 OR 6 OR 9 OR 11)
005800         MOVE "N" TO WS-DATE-VALID-FLAG
005900     ELSE
006000     IF WS-DATE-DD > 29 AND WS-DATE-MM = 2
006100         MOVE "N" TO WS-DATE-VALID-FLAG
006200     ELSE
006300     IF WS-DATE-DD = 29 AND WS-DATE-MM = 2
006400         PERFORM LN-CHECK-LEAP-YEAR
006500         IF WS-DC-IS-LEAP-YEAR
006600             MOVE "Y" TO WS-DATE-VALID-FLAG
006700         ELSE
006800             MOVE "N" TO WS-DATE-VALID-FLAG.
006900
007000*-----------------------------------------------------------------
007100* USAGE:
007200*  MOVE century*100+year TO WS-DC-YEAR.
007300*  PERFORM LN-CHECK-LEAP-YEAR.
007400* RETURNS:
007500*  WS-DC-IS-LEAP-YEAR
007600*-----------------------------------------------------------------
007700 LN-CHECK-LEAP-YEAR.
007800     COMPUTE WS-DC-YEAR = (WS-DATE-CC * 100) + WS-DATE-YY.
007900     MOVE "N" TO WS-DC-LEAP-FLAG.
008000     DIVIDE WS-DC-YEAR BY 400 GIVING WS-DATE-QUOTIENT
008100            REMAINDER WS-DATE-REMAINDER.
008200     IF WS-DATE-REMAINDER = 0
008300         MOVE "Y" TO WS-DC-LEAP-FLAG
008400     ELSE
008500         DIVIDE WS-DC-YEAR BY 100 GIVING WS-DATE-QUOTIENT
008600                REMAINDER WS-DATE-REMAINDER
008700         IF WS-DATE-REMAINDER = 0
008800             MOVE "N" TO WS-DC-LEAP-FLAG
008900         ELSE
009000             DIVIDE WS-DC-YEAR BY 4 GIVING WS-DATE-QUOTIENT
009100                    REMAINDER WS-DATE-REMAINDER
009200             IF WS-DATE-REMAINDER = 0
009300                 MOVE "Y" TO WS-DC-LEAP-FLAG
009400             ELSE
009500                 MOVE "N" TO WS-DC-LEAP-FLAG.
009600
009700*-----------------------------------------------------------------
009800* USAGE:
009900*  MOVE date(ccyymmdd) TO WS-DATE-CCYYMMDD.
010000*  PERFORM LN-FORMAT-THE-DATE.
010100* RETURNS:
010200*  WS-FORMATTED-DATE as CCYY/MM/DD.
010300*-----------------------------------------------------------------
010400 LN-FORMAT-THE-DATE.
010500     MOVE SPACE TO WS-FORMATTED-DATE.
010600     STRING WS-DATE-CC WS-DATE-YY "/" WS-DATE-MM "/" WS-DATE-DD
010700         DELIMITED BY SIZE INTO WS-FORMATTED-DATE.
010800
010900*-----------------------------------------------------------------
011000* USAGE:
011100*  MOVE date(ccyymmdd) TO WS-DATE-CCYYMMDD.
011200*  PERFORM LN-COMPUTE-WEEKDAY.
011300* RETURNS:
011400*  WS-WEEKDAY-NUMBER (1=SUNDAY ... 7=SATURDAY)
011500*  WS-WEEKDAY-IS-WEEKEND when the date falls on SAT or SUN.
011600*
011700* Zeller's congruence, Gregorian form.  January and February
011800* are treated as months 13 and 14 of the PRIOR year.  All of
011900* the intermediate divisions are integer (truncating) divisions,
012000* done the same way CHECK-LEAP-YEAR does its divide/remainder
012100* test, so no intrinsic FUNCTION is needed.
012200*-----------------------------------------------------------------
012300 LN-COMPUTE-WEEKDAY.
012400     MOVE WS-DATE-MM TO WS-WD-MONTH.
012500     COMPUTE WS-WD-YEAR = (WS-DATE-CC * 100) + WS-DATE-YY.
012600     IF WS-WD-MONTH < 3
012700         ADD 12 TO WS-WD-MONTH
012800         SUBTRACT 1 FROM WS-WD-YEAR.
012900     DIVIDE WS-WD-YEAR BY 100 GIVING WS-WD-CENTURY.
013000     COMPUTE WS-WD-YEAR-OF-CENT =
013100             WS-WD-YEAR - (WS-WD-CENTURY * 100).
013200
013300     DIVIDE 13 * (WS-WD-MONTH + 1) BY 5 GIVING WS-WD-TERM-A.
013400     DIVIDE WS-WD-YEAR-OF-CENT BY 4 GIVING WS-WD-TERM-B.
013500     DIVIDE WS-WD-CENTURY BY 4 GIVING WS-WD-TERM-C.
013600
013700     COMPUTE WS-WD-SUM =
013800         WS-DATE-DD + WS-WD-TERM-A + WS-WD-YEAR-OF-CENT
013900         + WS-WD-TERM-B + WS-WD-TERM-C + (5 * WS-WD-CENTURY).
014000
014100     DIVIDE WS-WD-SUM BY 7 GIVING WS-DATE-QUOTIENT
014200            REMAINDER WS-DATE-REMAINDER.
014300     COMPUTE WS-WEEKDAY-NUMBER = WS-DATE-REMAINDER + 1.
014400