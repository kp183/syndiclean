000100******************************************************************
000200*    SLVALRPT.CBL
000300*    SELECT clause for the validation report print file.
000400*    COPY'd into FILE-CONTROL by LNNOTC01.
000500*-----------------------------------------------------------------
000600*    03/30/17  RT   ORIGINAL.  TICKET LN-0118.
000700******************************************************************
000800
000900     SELECT REPORT-FILE
001000         ASSIGN TO PRINTER
001100         ORGANIZATION IS LINE SEQUENTIAL.
