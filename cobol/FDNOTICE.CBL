000100******************************************************************
000200*    FDNOTICE.CBL
000300*    File and record description for the interest payment
000400*    notice input file.  Fixed-width text, digits only, implied
000500*    decimals - sign of the amount fields is never punched, it
000600*    is taken as non-negative and judged by the input validator.
000700*    COPY'd into FILE SECTION by LNNOTC01.
000800*-----------------------------------------------------------------
000900*    03/30/17  RT   ORIGINAL.  TICKET LN-0118.
001000*    04/18/17  RT   PADDED THE RECORD OUT TO A ROUND 60 BYTES SO
001100*                   A FUTURE FIELD HAS ROOM WITHOUT RESHUFFLING
001200*                   THE LAYOUT.  TICKET LN-0123.
001300******************************************************************
001400
001500 FD  NOTICE-FILE
001600     LABEL RECORDS ARE OMITTED.
001700
001800 01  NOTICE-RECORD.
001900     05  NI-NOTICE-ID            PIC X(10).
002000     05  NI-PRINCIPAL-AMOUNT     PIC 9(11)V99.
002100     05  NI-INTEREST-RATE        PIC 9V9(6).
002200     05  NI-START-DATE           PIC 9(08).
002300     05  NI-END-DATE             PIC 9(08).
002400     05  NI-NOTICE-INT-AMOUNT    PIC 9(09)V99.
002500     05  FILLER                  PIC X(03).
